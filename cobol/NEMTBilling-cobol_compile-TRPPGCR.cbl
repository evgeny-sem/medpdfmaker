000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPPGCR.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 10/21/97.
000600       DATE-COMPILED. 10/21/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CURRENT-BASIS TRIP PAGE BUILD.  SECOND STEP OF THE
001300*          TRIP BILLING PAGE BUILD JOB STREAM, RUN AFTER TRPCFLD.
001400*
001500*          READS THE SERVICE (TRIP) RECORDS FOR ALL MEMBERS,
001600*          GROUPED ON MEMBER-ID, AND BUILDS ONE PAGE RECORD PER
001700*          SIX TRIP LINES FOR EACH MEMBER - THE FIRST TRIP
001800*          RECORD OF EACH MEMBER ALSO CARRIES THE DEMOGRAPHIC
001900*          FIELDS PRINTED IN THE PAGE HEADER.  EACH TRIP LINE'S
002000*          OWN TRIP-PRICE IS WHAT PRICES ITS ROW - THIS IS THE
002100*          "CURRENT" PRICING BASIS, AS OPPOSED TO TRPPGLG'S FLAT
002200*          APP-CONFIG CHARGE.
002300*
002400*          THE FOOTER TOTAL ON A MEMBER'S LAST PAGE IS THE
002500*          HEADER RECORD'S OWN TRIP-PRICE TIMES THE MEMBER'S
002600*          TOTAL TRIP COUNT (SEE TRPTOTC) - A STAND-IN FIGURE,
002700*          NOT A SUM OF THE INDIVIDUAL ROW PRICES.  NON-FINAL
002800*          PAGES CARRY "SEE PAGE n" INSTEAD.
002900*
003000*          AN EMPTY TRIP FILE IS FATAL FOR THIS STEP - UNLIKE
003100*          TRPPGLG, WHICH TOLERATES IT.
003200*
003300               INPUT FILES             -   DDS0001.TRPCFGVAL
003400                                           DDS0001.TRPSVCIN
003500
003600               OUTPUT FILE PRODUCED    -   DDS0001.TRPPGOUT
003700
003800               DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    MAINTENANCE HISTORY                                        *
004200*      10/21/97  JS   ORIGINAL PROGRAM                          *
004300*      03/02/98  RDP  DOB-NOT-AVAILABLE NOW BLANKS MM/DD/YY      *
004400*                     RATHER THAN PRINTING "00/00/00"           *
004500*      05/03/98  RDP  MULTI-PAGE MEMBER-ID SUFFIX ADDED          *
004600*      11/19/98  JS   ORIGIN NOW TRUNCATED AT FIRST "/" VIA      *
004700*                     FNDSLH, FOR THE NEW "/CITY" SUFFIX FORMAT  *
004800*      02/08/99  MM   Y2K SWEEP - HEADER/ROW DATES STILL PRINT   *
004900*                     2-DIGIT YY PER CMS FORM, NOT A DATE CALC   *
005000*      07/12/02  KD   REQ 4471 - FILE KEY NORMALIZATION NOW      *
005100*                     USES THE KEY-SAFE CLASS TEST INSTEAD OF A  *
005200*                     HARD-CODED LIST OF "BAD" CHARACTERS        *
005300******************************************************************
005400
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER. IBM-390.
005800       OBJECT-COMPUTER. IBM-390.
005900       SPECIAL-NAMES.
006000           C01 IS NEXT-PAGE
006100           CLASS KEY-SAFE-CLASS IS
006200               "A" THRU "Z" "a" THRU "z" "0" THRU "9" "." "-".
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT SYSOUT
006700           ASSIGN TO UT-S-SYSOUT
006800             ORGANIZATION IS SEQUENTIAL.
006900
007000           SELECT CFGVAL
007100           ASSIGN TO UT-S-CFGVAL
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS CVCODE.
007400
007500           SELECT SVCIN
007600           ASSIGN TO UT-S-SVCIN
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS IFCODE.
007900
008000           SELECT PGRPT
008100           ASSIGN TO UT-S-PGRPT
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OFCODE.
008400
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  SYSOUT
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 130 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS SYSOUT-REC.
009300       01  SYSOUT-REC  PIC X(130).
009400
009500       FD  CFGVAL
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 112 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS CFGVAL-REC.
010100       01  CFGVAL-REC  PIC X(112).
010200
010300      ****** TRIP RECORDS FOR ALL MEMBERS, GROUPED ON MEMBER-ID,
010400      ****** OLDEST TRIP FIRST WITHIN A MEMBER.  NO TRAILER REC.
010500       FD  SVCIN
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 260 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS SVCIN-REC.
011100       01  SVCIN-REC  PIC X(260).
011200
011300       FD  PGRPT
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 800 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS PGRPT-REC.
011900       01  PGRPT-REC  PIC X(800).
012000
012100       WORKING-STORAGE SECTION.
012200       01  FILE-STATUS-CODES.
012300           05  CVCODE                  PIC X(2).
012400               88 NO-MORE-CFGVAL   VALUE "10".
012500           05  IFCODE                  PIC X(2).
012600               88 NO-MORE-SVC-DATA VALUE "10".
012700           05  OFCODE                  PIC X(2).
012800               88 CODE-WRITE       VALUE SPACES.
012900           05  FILLER                  PIC X(1).
013000
013100       COPY TRPCFGR.
013200       COPY TRPSVCR.
013300       COPY TRPPAGR.
013400
013500      ****** ALL TRIP LINES FOR THE MEMBER CURRENTLY BEING PAGED.
013600      ****** BUFFERED BEFORE ANY PAGE IS EMITTED SO PAGE-COUNT
013700      ****** AND THE FOOTER TOTAL ARE KNOWN IN ADVANCE.
013800       01  SVC-BUFFER-TABLE.
013900           05  SB-ROW OCCURS 300 TIMES
014000                      INDEXED BY SB-IDX.
014100               10  SB-PICKUP-DATE      PIC X(08).
014200               10  SB-PICKUP-CCYYMMDD REDEFINES
014300                   SB-PICKUP-DATE.
014400                   15  SB-PICKUP-CCYY  PIC 9(04).
014500                   15  SB-PICKUP-MM    PIC 9(02).
014600                   15  SB-PICKUP-DD    PIC 9(02).
014700               10  SB-REF-ID           PIC X(20).
014800               10  SB-TRIP-PRICE       PIC S9(05)V99 COMP-3.
014900               10  FILLER              PIC X(01).
015000
015100       01  WS-HEADER-FIELDS.
015200           05  WS-HDR-MEMBER-ID        PIC X(15).
015300           05  WS-HDR-FAL-NAME         PIC X(40).
015400           05  WS-HDR-ORIGIN-TRUNC     PIC X(60).
015500           05  WS-HDR-CITY             PIC X(30).
015600           05  WS-HDR-STATE            PIC X(02).
015700           05  WS-HDR-ZIP-CODE         PIC X(10).
015800           05  WS-HDR-AREA-CODE        PIC X(03).
015900           05  WS-HDR-PHONE            PIC X(12).
016000           05  WS-HDR-DOB-CCYY         PIC 9(04).
016100           05  WS-HDR-DOB-MM           PIC 9(02).
016200           05  WS-HDR-DOB-DD           PIC 9(02).
016300           05  WS-HDR-DOB-AVAIL-SW     PIC X(01).
016400               88  WS-HDR-DOB-NOT-AVAIL   VALUE "N".
016500           05  WS-HDR-TRIP-PRICE       PIC S9(05)V99 COMP-3.
016600           05  FILLER                  PIC X(01).
016700
016800       01  WS-SLASH-SCAN.
016900           05  WS-SLASH-POS            PIC S9(4) COMP.
017000           05  FILLER                  PIC X(01).
017100
017200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300           05 RECORDS-READ             PIC 9(7) COMP.
017400           05 RECORDS-WRITTEN          PIC 9(7) COMP.
017500           05 MEMBERS-PAGED            PIC 9(7) COMP.
017600           05 SB-COUNT                 PIC 9(03) COMP.
017700           05 PAGE-COUNT               PIC 9(03) COMP.
017800           05 PAGE-NUM                 PIC 9(03) COMP.
017900           05 PAGE-START-IDX           PIC 9(03) COMP.
018000           05 PAGE-END-IDX             PIC 9(03) COMP.
018100           05 ROW-SUB                  PIC 9(01) COMP.
018200           05 FILLER                   PIC X(01).
018300
018400       01  WS-KEY-BUILD-FIELDS.
018500           05  WS-MID-LEN              PIC 9(02) COMP.
018600           05  WS-RAW-KEY              PIC X(40).
018700           05  WS-RAW-KEY-TBL REDEFINES
018800               WS-RAW-KEY.
018900               10  WS-RAW-KEY-CHAR     PIC X
019000                   OCCURS 40 TIMES.
019100           05  WS-KEY-TOTAL-LEN        PIC 9(02) COMP.
019200           05  WS-KEY-IDX              PIC 9(02) COMP.
019300           05  WS-PRICE-TEXT           PIC 999.99.
019400           05  WS-PAGE-NUM-ED          PIC ZZ9.
019500           05  WS-PN-IDX               PIC 9(01) COMP.
019600           05  WS-SFX-DIGITS           PIC 9(01) COMP.
019700           05  WS-PAGE-NUM-PAD         PIC 9(03).
019800           05  WS-PAGE-NUM-PAD-X REDEFINES
019900               WS-PAGE-NUM-PAD          PIC X(03).
020000           05  WS-PAGECOUNT-ED         PIC ZZ9.
020100           05  WS-PC-IDX               PIC 9(01) COMP.
020200           05  WS-PC-DIGITS            PIC 9(01) COMP.
020300           05  FILLER                  PIC X(01).
020400
020500       01  WS-CHARGE-EDIT.
020600           05  WS-CHARGE-ED            PIC 999.99.
020700           05  FILLER                  PIC X(01).
020800
020900       01  WS-TOTAL-CALL-AREA.
021000           05  WS-CALC-TYPE-SW         PIC X.
021100           05  WS-MULTIPLIER           PIC S9(5)V99 COMP-3.
021200           05  WS-RECORD-COUNT         PIC S9(5) COMP.
021300           05  WS-FOOTER-TOTAL         PIC S9(7)V99 COMP-3.
021400           05  FILLER                  PIC X(01).
021500       01  WS-TOTAL-RETURN-CD          PIC S9(4) COMP.
021600
021700       01  FLAGS-AND-SWITCHES.
021800           05 MORE-SVC-DATA-SW         PIC X(01) VALUE "Y".
021900               88 NO-MORE-SVC-RECS VALUE "N".
022000               88 MORE-SVC-RECS    VALUE "Y".
022100           05 FILLER                   PIC X(01).
022200
022300       COPY TRPABND.
022400
022500       PROCEDURE DIVISION.
022600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700           PERFORM 100-MAINLINE THRU 100-EXIT
022800                   UNTIL NO-MORE-SVC-RECS.
022900           PERFORM 999-CLEANUP THRU 999-EXIT.
023000           MOVE +0 TO RETURN-CODE.
023100           GOBACK.
023200
023300       000-HOUSEKEEPING.
023400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500           DISPLAY "******** BEGIN JOB TRPPGCR ********".
023600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023800
023900           READ CFGVAL INTO TRP-CFGVAL-REC
024000               AT END
024100               MOVE "*** CFGVAL FILE HAS NO RECORD - RUN TRPCFLD"
024200                   TO ABEND-REASON
024300               GO TO 1000-ABEND-RTN
024400           END-READ.
024500
024600           PERFORM 900-READ-SVCIN THRU 900-EXIT.
024700           IF NO-MORE-SVC-RECS
024800               MOVE "*** EMPTY SERVICE RECORD INPUT FILE" TO
024900                   ABEND-REASON
025000               GO TO 1000-ABEND-RTN.
025100       000-EXIT.
025200           EXIT.
025300
025400       100-MAINLINE.
025500           MOVE "100-MAINLINE" TO PARA-NAME.
025600           PERFORM 200-NEW-MEMBER THRU 200-EXIT.
025700           ADD +1 TO MEMBERS-PAGED.
025800           PERFORM 300-MEMBER-PAGES THRU 300-EXIT.
025900       100-EXIT.
026000           EXIT.
026100
026200       200-NEW-MEMBER.
026300           MOVE "200-NEW-MEMBER" TO PARA-NAME.
026400           MOVE ZERO TO SB-COUNT.
026500           MOVE TSR-MEMBER-ID  TO WS-HDR-MEMBER-ID.
026600           MOVE TSR-FAL-NAME   TO WS-HDR-FAL-NAME.
026700           MOVE TSR-CITY       TO WS-HDR-CITY.
026800           MOVE TSR-STATE      TO WS-HDR-STATE.
026900           MOVE TSR-ZIP-CODE   TO WS-HDR-ZIP-CODE.
027000           MOVE TSR-AREA-CODE  TO WS-HDR-AREA-CODE.
027100           MOVE TSR-PHONE      TO WS-HDR-PHONE.
027200           MOVE TSR-TRIP-PRICE TO WS-HDR-TRIP-PRICE.
027300
027400      ***  BR-7 - ORIGIN IS KEPT UP TO (NOT INCLUDING) THE FIRST
027500      ***  "/", IF ANY - FNDSLH RETURNS THE SLASH POSITION
027600           MOVE SPACES TO WS-HDR-ORIGIN-TRUNC.
027700           CALL "FNDSLH" USING TSR-ORIGIN, WS-SLASH-POS.
027800           IF WS-SLASH-POS = 0
027900               MOVE TSR-ORIGIN TO WS-HDR-ORIGIN-TRUNC
028000           ELSE
028100               MOVE TSR-ORIGIN(1:WS-SLASH-POS - 1)
028200                   TO WS-HDR-ORIGIN-TRUNC(1:WS-SLASH-POS - 1).
028300
028400      ***  BR-9 - DATE OF BIRTH BLANKS OUT WHEN NOT AVAILABLE
028500           MOVE TSR-DOB-AVAIL-SW TO WS-HDR-DOB-AVAIL-SW.
028600           IF WS-HDR-DOB-NOT-AVAIL
028700               MOVE ZERO TO WS-HDR-DOB-CCYY, WS-HDR-DOB-MM,
028800                             WS-HDR-DOB-DD
028900           ELSE
029000               MOVE TSR-DOB-CCYY TO WS-HDR-DOB-CCYY
029100               MOVE TSR-DOB-MM   TO WS-HDR-DOB-MM
029200               MOVE TSR-DOB-DD   TO WS-HDR-DOB-DD.
029300
029400           PERFORM 310-BUFFER-SVC-REC THRU 310-EXIT.
029500           PERFORM 900-READ-SVCIN THRU 900-EXIT.
029600           PERFORM 220-BUFFER-MEMBER-RECS THRU 220-EXIT
029700               UNTIL NO-MORE-SVC-RECS
029800               OR TSR-MEMBER-ID NOT = WS-HDR-MEMBER-ID.
029900
030000      ***  BR-5 - SIX TRIP LINES PER PAGE, CEILING DIVISION
030100           COMPUTE PAGE-COUNT = (SB-COUNT + 5) / 6.
030200       200-EXIT.
030300           EXIT.
030400
030500       220-BUFFER-MEMBER-RECS.
030600           PERFORM 310-BUFFER-SVC-REC THRU 310-EXIT.
030700           PERFORM 900-READ-SVCIN THRU 900-EXIT.
030800       220-EXIT.
030900           EXIT.
031000
031100       300-MEMBER-PAGES.
031200           MOVE "300-MEMBER-PAGES" TO PARA-NAME.
031300           PERFORM 320-EMIT-PAGE THRU 320-EXIT
031400               VARYING PAGE-NUM FROM 1 BY 1
031500               UNTIL PAGE-NUM > PAGE-COUNT.
031600       300-EXIT.
031700           EXIT.
031800
031900       310-BUFFER-SVC-REC.
032000           MOVE "310-BUFFER-SVC-REC" TO PARA-NAME.
032100           ADD +1 TO SB-COUNT.
032200           IF SB-COUNT > 300
032300               MOVE "*** MEMBER HAS MORE THAN 300 TRIP RECORDS"
032400                   TO ABEND-REASON
032500               GO TO 1000-ABEND-RTN.
032600
032700           SET SB-IDX TO SB-COUNT.
032800           MOVE TSR-PICKUP-DATE TO SB-PICKUP-DATE(SB-IDX).
032900           MOVE TSR-REF-ID      TO SB-REF-ID(SB-IDX).
033000           MOVE TSR-TRIP-PRICE  TO SB-TRIP-PRICE(SB-IDX).
033100           ADD +1 TO RECORDS-READ.
033200       310-EXIT.
033300           EXIT.
033400
033500       320-EMIT-PAGE.
033600           MOVE "320-EMIT-PAGE" TO PARA-NAME.
033700           COMPUTE PAGE-START-IDX = (PAGE-NUM - 1) * 6 + 1.
033800           COMPUTE PAGE-END-IDX = PAGE-START-IDX + 5.
033900           IF PAGE-END-IDX > SB-COUNT
034000               MOVE SB-COUNT TO PAGE-END-IDX.
034100
034200           PERFORM 400-FILL-PAGE-HDR THRU 400-EXIT.
034300
034400           MOVE ZERO TO ROW-SUB.
034500           SET SB-IDX TO PAGE-START-IDX.
034600           PERFORM 500-FILL-TABLE-ROW THRU 500-EXIT
034700               VARYING SB-IDX FROM PAGE-START-IDX BY 1
034800               UNTIL SB-IDX > PAGE-END-IDX.
034900
035000           PERFORM 600-FILL-FOOTER THRU 600-EXIT.
035100           PERFORM 700-WRITE-PAGE THRU 700-EXIT.
035200       320-EXIT.
035300           EXIT.
035400
035500       400-FILL-PAGE-HDR.
035600           MOVE "400-FILL-PAGE-HDR" TO PARA-NAME.
035700           MOVE PAGE-NUM TO PGO-PAGE-NUM.
035800           IF PAGE-COUNT > 1
035900               SET PGO-MULTI-PAGED TO TRUE
036000           ELSE
036100               SET PGO-SINGLE-PAGE TO TRUE.
036200
036300           MOVE WS-HDR-FAL-NAME     TO PGO-HDR-FAL-NAME.
036400           MOVE WS-HDR-ORIGIN-TRUNC TO PGO-HDR-ORIGIN.
036500           MOVE WS-HDR-CITY         TO PGO-HDR-CITY.
036600           MOVE WS-HDR-STATE        TO PGO-HDR-STATE.
036700           MOVE WS-HDR-ZIP-CODE     TO PGO-HDR-ZIP-CODE.
036800           MOVE WS-HDR-AREA-CODE    TO PGO-HDR-AREA-CODE.
036900           MOVE WS-HDR-PHONE        TO PGO-HDR-PHONE.
037000           MOVE WS-HDR-DOB-MM       TO PGO-HDR-DOB-MM.
037100           MOVE WS-HDR-DOB-DD       TO PGO-HDR-DOB-DD.
037200           MOVE WS-HDR-DOB-CCYY(3:2) TO PGO-HDR-DOB-YY.
037300           IF WS-HDR-DOB-NOT-AVAIL
037400               MOVE SPACES TO PGO-HDR-DOB-MM, PGO-HDR-DOB-DD,
037500                               PGO-HDR-DOB-YY.
037600           MOVE TCV-FEDERAL-TAX-ID  TO PGO-HDR-FEDERAL-TAX-ID.
037700           MOVE TCV-PROVIDER        TO PGO-HDR-PROVIDER.
037800
037900      ***  BR-6 - "_<PAGE-NUM>" SUFFIX ONLY WHEN MULTI-PAGED
038000           IF PGO-MULTI-PAGED
038100               PERFORM 430-TRIM-PAGE-NUM THRU 430-EXIT
038200               STRING WS-HDR-MEMBER-ID(1:WS-MID-LEN) DELIMITED BY SIZE
038300                   "_" DELIMITED BY SIZE
038400                   WS-PAGE-NUM-ED(WS-PN-IDX:WS-SFX-DIGITS)
038500                       DELIMITED BY SIZE
038600                   INTO PGO-MEMBER-ID-PAGE
038700           ELSE
038800               PERFORM 410-MID-LEN THRU 410-EXIT
038900               MOVE WS-HDR-MEMBER-ID TO PGO-MEMBER-ID-PAGE.
039000
039100      ***  BR-12 - FILE KEY EMBEDS THE HEADER RECORD'S TRIP PRICE
039200           PERFORM 410-MID-LEN THRU 410-EXIT.
039300           MOVE WS-HDR-TRIP-PRICE TO WS-PRICE-TEXT.
039400           MOVE SPACES TO WS-RAW-KEY.
039500           STRING WS-HDR-MEMBER-ID(1:WS-MID-LEN) DELIMITED BY SIZE
039600               "_(" DELIMITED BY SIZE
039700               WS-PRICE-TEXT DELIMITED BY SIZE
039800               ")" DELIMITED BY SIZE
039900               INTO WS-RAW-KEY.
040000           COMPUTE WS-KEY-TOTAL-LEN = WS-MID-LEN + 9.
040100           PERFORM 450-NORMALIZE-KEY THRU 450-EXIT
040200               VARYING WS-KEY-IDX FROM 1 BY 1
040300               UNTIL WS-KEY-IDX > WS-KEY-TOTAL-LEN.
040400
040500           MOVE PAGE-NUM TO WS-PAGE-NUM-PAD.
040600           MOVE SPACES TO PGO-FILE-KEY.
040700           STRING WS-RAW-KEY(1:WS-KEY-TOTAL-LEN) DELIMITED BY SIZE
040800               "_" DELIMITED BY SIZE
040900               WS-PAGE-NUM-PAD DELIMITED BY SIZE
041000               INTO PGO-FILE-KEY.
041100       400-EXIT.
041200           EXIT.
041300
041400       410-MID-LEN.
041500      ***  TRIMMED LENGTH OF THE MEMBER ID - BACKWARD SCAN PAST
041600      ***  THE TRAILING SPACE PAD
041700           PERFORM 415-FIND-MID-LEN THRU 415-EXIT
041800               VARYING WS-MID-LEN FROM 15 BY -1
041900               UNTIL WS-MID-LEN = 0
042000               OR WS-HDR-MEMBER-ID(WS-MID-LEN:1) NOT = SPACE.
042100       410-EXIT.
042200           EXIT.
042300
042400       415-FIND-MID-LEN.
042500           CONTINUE.
042600       415-EXIT.
042700           EXIT.
042800
042900       430-TRIM-PAGE-NUM.
043000      ***  PAGE-NUM RENDERED WITHOUT LEADING ZEROS FOR THE
043100      ***  MEMBER-ID-PAGE SUFFIX - ZERO-PADDING IS ONLY FOR THE
043200      ***  3-DIGIT FILE KEY SUFFIX, NOT THIS ONE (BR-6 VS BR-12)
043300           MOVE PAGE-NUM TO WS-PAGE-NUM-ED.
043400           PERFORM 435-FIND-PN-START THRU 435-EXIT
043500               VARYING WS-PN-IDX FROM 1 BY 1
043600               UNTIL WS-PN-IDX > 3
043700               OR WS-PAGE-NUM-ED(WS-PN-IDX:1) NOT = SPACE.
043800           COMPUTE WS-SFX-DIGITS = 4 - WS-PN-IDX.
043900           PERFORM 410-MID-LEN THRU 410-EXIT.
044000       430-EXIT.
044100           EXIT.
044200
044300       435-FIND-PN-START.
044400           CONTINUE.
044500       435-EXIT.
044600           EXIT.
044700
044800       440-TRIM-PAGE-COUNT.
044900      ***  PAGE-COUNT RENDERED WITHOUT LEADING ZEROS FOR THE
045000      ***  "SEE PAGE n" FOOTER TEXT
045100           MOVE PAGE-COUNT TO WS-PAGECOUNT-ED.
045200           PERFORM 445-FIND-PC-START THRU 445-EXIT
045300               VARYING WS-PC-IDX FROM 1 BY 1
045400               UNTIL WS-PC-IDX > 3
045500               OR WS-PAGECOUNT-ED(WS-PC-IDX:1) NOT = SPACE.
045600           COMPUTE WS-PC-DIGITS = 4 - WS-PC-IDX.
045700       440-EXIT.
045800           EXIT.
045900
046000       445-FIND-PC-START.
046100           CONTINUE.
046200       445-EXIT.
046300           EXIT.
046400
046500       450-NORMALIZE-KEY.
046600           IF WS-RAW-KEY(WS-KEY-IDX:1) NOT KEY-SAFE-CLASS
046700               MOVE "_" TO WS-RAW-KEY(WS-KEY-IDX:1).
046800       450-EXIT.
046900           EXIT.
047000
047100       500-FILL-TABLE-ROW.
047200           MOVE "500-FILL-TABLE-ROW" TO PARA-NAME.
047300           ADD +1 TO ROW-SUB.
047400           MOVE SB-PICKUP-MM(SB-IDX) TO
047500               PGO-ROW-PICKUP-MM(ROW-SUB).
047600           MOVE SB-PICKUP-DD(SB-IDX) TO
047700               PGO-ROW-PICKUP-DD(ROW-SUB).
047800           MOVE SB-PICKUP-CCYY(SB-IDX)(3:2) TO
047900               PGO-ROW-PICKUP-YY(ROW-SUB).
048000           MOVE TCV-PLACE-OF-SERVICE TO
048100               PGO-ROW-PLACE-OF-SERVICE(ROW-SUB).
048200           MOVE TCV-PROCEDURES TO
048300               PGO-ROW-PROCEDURES(ROW-SUB).
048400
048500      ***  BR-10 - 2 DECIMAL PLACE MONEY FORMAT ON EVERY ROW
048600           MOVE SB-TRIP-PRICE(SB-IDX) TO WS-CHARGE-ED.
048700           MOVE WS-CHARGE-ED TO PGO-ROW-CHARGE-FORMATTED(ROW-SUB).
048800           MOVE SB-REF-ID(SB-IDX) TO PGO-ROW-REF-ID(ROW-SUB).
048900       500-EXIT.
049000           EXIT.
049100
049200       600-FILL-FOOTER.
049300           MOVE "600-FILL-FOOTER" TO PARA-NAME.
049400           IF PAGE-NUM = PAGE-COUNT
049500      ***      BR-11 - FINAL PAGE PRINTS THE COMPUTED TOTAL
049600               MOVE "C" TO WS-CALC-TYPE-SW
049700               MOVE WS-HDR-TRIP-PRICE TO WS-MULTIPLIER
049800               MOVE SB-COUNT TO WS-RECORD-COUNT
049900               CALL "TRPTOTC" USING WS-CALC-TYPE-SW, WS-MULTIPLIER,
050000                   WS-RECORD-COUNT, WS-FOOTER-TOTAL,
050100                   WS-TOTAL-RETURN-CD
050200               MOVE WS-FOOTER-TOTAL TO PGO-FOOTER-AMT-EDITED
050300           ELSE
050400      ***      BR-11 - NON-FINAL PAGE PRINTS "SEE PAGE n"
050500               MOVE SPACES TO PGO-FOOTER-TOTAL-TEXT
050600               PERFORM 440-TRIM-PAGE-COUNT THRU 440-EXIT
050700               STRING "See page " DELIMITED BY SIZE
050800                   WS-PAGECOUNT-ED(WS-PC-IDX:WS-PC-DIGITS)
050900                       DELIMITED BY SIZE
051000                   INTO PGO-FOOTER-TOTAL-TEXT.
051100       600-EXIT.
051200           EXIT.
051300
051400       700-WRITE-PAGE.
051500           MOVE "700-WRITE-PAGE" TO PARA-NAME.
051600           WRITE PGRPT-REC FROM TRP-PAGE-REC.
051700           ADD +1 TO RECORDS-WRITTEN.
051800       700-EXIT.
051900           EXIT.
052000
052100       800-OPEN-FILES.
052200           MOVE "800-OPEN-FILES" TO PARA-NAME.
052300           OPEN INPUT CFGVAL, SVCIN.
052400           OPEN OUTPUT PGRPT, SYSOUT.
052500       800-EXIT.
052600           EXIT.
052700
052800       850-CLOSE-FILES.
052900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
053000           CLOSE CFGVAL, SVCIN, PGRPT, SYSOUT.
053100       850-EXIT.
053200           EXIT.
053300
053400       900-READ-SVCIN.
053500           READ SVCIN INTO TRP-SERVICE-REC
053600               AT END MOVE "N" TO MORE-SVC-DATA-SW
053700               GO TO 900-EXIT
053800           END-READ.
053900       900-EXIT.
054000           EXIT.
054100
054200       999-CLEANUP.
054300           MOVE "999-CLEANUP" TO PARA-NAME.
054400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054500           DISPLAY "** TRIP RECORDS READ **".
054600           DISPLAY RECORDS-READ.
054700           DISPLAY "** PAGE RECORDS WRITTEN **".
054800           DISPLAY RECORDS-WRITTEN.
054900           DISPLAY "** MEMBERS PAGED **".
055000           DISPLAY MEMBERS-PAGED.
055100           DISPLAY "******** NORMAL END OF JOB TRPPGCR ********".
055200       999-EXIT.
055300           EXIT.
055400
055500       1000-ABEND-RTN.
055600           WRITE SYSOUT-REC FROM TRP-ABEND-REC.
055700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800           DISPLAY "*** ABNORMAL END OF JOB-TRPPGCR ***" UPON
055900               CONSOLE.
056000           DIVIDE ZERO-VAL INTO ONE-VAL.
