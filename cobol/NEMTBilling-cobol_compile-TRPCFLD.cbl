000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPCFLD.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 10/14/97.
000600       DATE-COMPILED. 10/14/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIRST STEP OF THE TRIP BILLING PAGE BUILD JOB STREAM.
001300*          READS THE ONE APP-CONFIG RECORD (PLACE-OF-SERVICE,
001400*          PROCEDURE CODE, FLAT PER-TRIP CHARGE, TAX ID AND
001500*          PROVIDER NAME) THAT TRPPGCR/TRPPGLG NEED FOR EVERY
001600*          PAGE THEY BUILD.
001700*
001800*          VALIDATES AND ROUNDS THE CHARGE VALUE AND WRITES THE
001900*          RESULT TO THE CFGVAL HAND-OFF FILE SO THE TWO PAGE-
002000*          BUILD STEPS DOWNSTREAM DON'T HAVE TO RE-PARSE IT.
002100*
002200*          AN EMPTY OR UNREADABLE CONFIG FILE, OR A CHARGE VALUE
002300*          THAT IS MISSING, NON-NUMERIC, OR NOT GREATER THAN
002400*          ZERO, ABENDS THE STEP - THE REST OF THE JOB STREAM
002500*          CANNOT RUN WITHOUT A VALID CHARGE.
002600*
002700               INPUT FILE              -   DDS0001.TRPCFGIN
002800
002900               OUTPUT FILE PRODUCED    -   DDS0001.TRPCFGVAL
003000
003100               DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    MAINTENANCE HISTORY                                        *
003500*      10/14/97  JS   ORIGINAL PROGRAM                          *
003600*      04/21/98  RDP  WIDENED CHARGES-RAW TO X(12), ALLOW MORE   *
003700*                     THAN 2 DECIMAL DIGITS BEFORE ROUNDING      *
003800*      06/02/98  RDP  CHARGES NOW ROUNDED HALF-UP, NOT TRUNCATED *
003900*      11/30/98  JS   REJECT "0.0" AND NEGATIVE CHARGES - CLAIMS *
004000*                     HAD A ZERO-CHARGE CONFIG SLIP THROUGH      *
004100*      02/08/99  MM   Y2K SWEEP - NO DATE FIELDS, NO CHANGE MADE *
004200*      07/12/02  KD   REQ 4471 - ABEND IF CONFIG FILE HAS NO     *
004300*                     RECORD AT ALL, NOT JUST IF CHARGE IS BAD   *
004400******************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS NEXT-PAGE.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT CFGIN
005900           ASSIGN TO UT-S-CFGIN
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS IFCODE.
006200
006300           SELECT CFGVAL
006400           ASSIGN TO UT-S-CFGVAL
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS OFCODE.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000       FD  SYSOUT
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 130 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS SYSOUT-REC.
007600       01  SYSOUT-REC  PIC X(130).
007700
007800      ****** ONE RECORD, READ ONCE AT JOB START.  THE FIVE
007900      ****** CONFIGURATION VALUES BILLING SUPPLIES FOR THE RUN.
008000       FD  CFGIN
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 120 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS CFGIN-REC.
008600       01  CFGIN-REC  PIC X(120).
008700
008800      ****** VALIDATED CONFIG, HANDED OFF TO TRPPGCR AND TRPPGLG
008900       FD  CFGVAL
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 112 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS CFGVAL-REC.
009500       01  CFGVAL-REC  PIC X(112).
009600
009700       WORKING-STORAGE SECTION.
009800       01  FILE-STATUS-CODES.
009900           05  IFCODE                  PIC X(2).
010000               88 NO-MORE-DATA  VALUE "10".
010100           05  OFCODE                  PIC X(2).
010200               88 CODE-WRITE    VALUE SPACES.
010300           05  FILLER                  PIC X(1).
010400
010500       COPY TRPCFGR.
010600
010700       01  WS-CHARGE-PARSE.
010800           05  WS-INT-PART             PIC X(09).
010900           05  WS-FRAC-PART            PIC X(04).
011000           05  WS-SIGN-SW              PIC X(01).
011100               88 CHG-NEGATIVE         VALUE "-".
011200               88 CHG-POSITIVE         VALUE "+".
011300           05  WS-INT-DIGITS           PIC X(08).
011400           05  WS-INT-DIGITS-RJ        PIC X(08) JUSTIFIED RIGHT.
011500           05  WS-INT-DIGITS-X REDEFINES
011600               WS-INT-DIGITS-RJ        PIC 9(08).
011700           05  WS-FRAC-DIGITS-X REDEFINES
011800               WS-FRAC-PART            PIC 9(04).
011900           05  FILLER                  PIC X(01).
012000           05  WS-CHARGES-UNSIGNED     PIC 9(08)V9(04).
012100           05  WS-CHARGES-SIGNED       PIC S9(08)V9(04).
012200           05  WS-CHARGES-SIGNED-X REDEFINES
012300               WS-CHARGES-SIGNED       PIC X(08).
012400
012500       01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600           05 RECORDS-READ             PIC 9(7) COMP.
012700           05 RECORDS-WRITTEN          PIC 9(7) COMP.
012800           05 FILLER                   PIC X(1).
012900
013000       01  FLAGS-AND-SWITCHES.
013100           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013200               88 NO-MORE-CFG-DATA VALUE "N".
013300           05 FILLER                   PIC X(1).
013400
013500       COPY TRPABND.
013600
013700       PROCEDURE DIVISION.
013800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013900           PERFORM 200-VALIDATE-CHARGES THRU 200-EXIT.
014000           PERFORM 300-WRITE-CFGVAL THRU 300-EXIT.
014100           PERFORM 900-CLEANUP THRU 900-EXIT.
014200           MOVE +0 TO RETURN-CODE.
014300           GOBACK.
014400
014500       000-HOUSEKEEPING.
014600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014700           DISPLAY "******** BEGIN JOB TRPCFLD ********".
014800           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
015000
015100           READ CFGIN INTO TRP-CONFIG-REC
015200               AT END
015300               MOVE "N" TO MORE-DATA-SW
015400               GO TO 000-EXIT
015500           END-READ.
015600
015700           ADD +1 TO RECORDS-READ.
015800       000-EXIT.
015900      ***  REQ 4471 - NO CONFIG SOURCE AT ALL IS FATAL, BR-1
016000           IF NO-MORE-CFG-DATA
016100               MOVE "*** APP-CONFIG FILE HAS NO RECORD" TO
016200                   ABEND-REASON
016300               GO TO 1000-ABEND-RTN.
016400           EXIT.
016500
016600       200-VALIDATE-CHARGES.
016700           MOVE "200-VALIDATE-CHARGES" TO PARA-NAME.
016800           MOVE SPACES TO WS-INT-PART, WS-FRAC-PART, WS-INT-DIGITS,
016900                          WS-INT-DIGITS-RJ.
017000           MOVE "+" TO WS-SIGN-SW.
017100
017200      ***  BR-2 - CHARGES MUST BE SUPPLIED
017300           IF TCR-CHARGES-RAW = SPACES
017400               MOVE "*** APP-CONFIG CHARGES VALUE NOT SUPPLIED"
017500                   TO ABEND-REASON
017600               GO TO 1000-ABEND-RTN.
017700
017800           UNSTRING TCR-CHARGES-RAW DELIMITED BY "."
017900               INTO WS-INT-PART, WS-FRAC-PART.
018000
018100           IF WS-INT-PART(1:1) = "-"
018200               MOVE "-" TO WS-SIGN-SW
018300               MOVE WS-INT-PART(2:8) TO WS-INT-DIGITS
018400           ELSE
018500               MOVE WS-INT-PART TO WS-INT-DIGITS.
018600
018700           MOVE WS-INT-DIGITS TO WS-INT-DIGITS-RJ.
018800           INSPECT WS-INT-DIGITS-RJ REPLACING ALL SPACE BY ZERO.
018900           INSPECT WS-FRAC-PART REPLACING ALL SPACE BY ZERO.
019000
019100      ***  BR-2 - CHARGES MUST BE NUMERIC
019200           IF WS-INT-DIGITS-X IS NOT NUMERIC
019300           OR WS-FRAC-DIGITS-X IS NOT NUMERIC
019400               MOVE "*** APP-CONFIG CHARGES VALUE NOT NUMERIC"
019500                   TO ABEND-REASON
019600               GO TO 1000-ABEND-RTN.
019700
019800           COMPUTE WS-CHARGES-UNSIGNED =
019900               WS-INT-DIGITS-X + (WS-FRAC-DIGITS-X / 10000).
020000
020100           IF CHG-NEGATIVE
020200               COMPUTE WS-CHARGES-SIGNED =
020300                   WS-CHARGES-UNSIGNED * -1
020400           ELSE
020500               MOVE WS-CHARGES-UNSIGNED TO WS-CHARGES-SIGNED.
020600
020700      ***  BR-2 - CHARGES MUST BE GREATER THAN ZERO
020800           IF WS-CHARGES-SIGNED NOT > ZERO
020900               MOVE "*** APP-CONFIG CHARGES VALUE NOT > ZERO"
021000                   TO ABEND-REASON
021100               GO TO 1000-ABEND-RTN.
021200
021300      ***  BR-3 - ROUND HALF-UP TO 2 DECIMAL PLACES
021400           COMPUTE TCV-CHARGES ROUNDED = WS-CHARGES-SIGNED.
021500       200-EXIT.
021600           EXIT.
021700
021800       300-WRITE-CFGVAL.
021900           MOVE "300-WRITE-CFGVAL" TO PARA-NAME.
022000      ***  BR-4 - ALL OTHER CONFIG VALUES PASS THROUGH VERBATIM
022100           MOVE TCR-PLACE-OF-SERVICE TO TCV-PLACE-OF-SERVICE.
022200           MOVE TCR-PROCEDURES      TO TCV-PROCEDURES.
022300           MOVE TCR-FEDERAL-TAX-ID  TO TCV-FEDERAL-TAX-ID.
022400           MOVE TCR-PROVIDER        TO TCV-PROVIDER.
022500
022600           WRITE CFGVAL-REC FROM TRP-CFGVAL-REC.
022700           ADD +1 TO RECORDS-WRITTEN.
022800       300-EXIT.
022900           EXIT.
023000
023100       800-OPEN-FILES.
023200           MOVE "800-OPEN-FILES" TO PARA-NAME.
023300           OPEN INPUT CFGIN.
023400           OPEN OUTPUT CFGVAL, SYSOUT.
023500       800-EXIT.
023600           EXIT.
023700
023800       850-CLOSE-FILES.
023900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
024000           CLOSE CFGIN, CFGVAL, SYSOUT.
024100       850-EXIT.
024200           EXIT.
024300
024400       900-CLEANUP.
024500           MOVE "900-CLEANUP" TO PARA-NAME.
024600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024700           DISPLAY "** CONFIG RECORDS READ **".
024800           DISPLAY RECORDS-READ.
024900           DISPLAY "** CONFIG RECORDS WRITTEN **".
025000           DISPLAY RECORDS-WRITTEN.
025100           DISPLAY "******** NORMAL END OF JOB TRPCFLD ********".
025200       900-EXIT.
025300           EXIT.
025400
025500       1000-ABEND-RTN.
025600           WRITE SYSOUT-REC FROM TRP-ABEND-REC.
025700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025800           DISPLAY "*** ABNORMAL END OF JOB-TRPCFLD ***" UPON
025900               CONSOLE.
026000           DIVIDE ZERO-VAL INTO ONE-VAL.
