000100******************************************************************
000200* TRPCFGR  -  TRANSPORT BILLING CONFIGURATION RECORD             *
000300*                                                                *
000400* ONE RECORD READ ONCE AT JOB START BY TRPCFLD.  HOLDS THE FIVE  *
000500* BILLING CONSTANTS THAT ARE THE SAME FOR EVERY TRIP PAGE IN THE *
000600* RUN (PLACE-OF-SERVICE, PROCEDURE CODE, FLAT PER-TRIP CHARGE,   *
000700* TAX ID, AND PROVIDER NAME).  TRPCFLD VALIDATES THE CHARGE AND  *
000800* WRITES THE VALIDATED RECORD (TRP-CFGVAL-REC BELOW) ON TO THE   *
000900* CFGVAL HAND-OFF FILE FOR TRPPGCR/TRPPGLG.                      *
001000*                                                                *
001100* MAINTENANCE HISTORY                                           *
001200*   10/14/97  JS   ORIGINAL LAYOUT                               *
001300*   04/21/98  RDP  CHARGES-RAW WIDENED TO X(12), ALLOW 4 DECIMALS*
001400*   02/08/99  MM   Y2K SWEEP - NO DATE FIELDS IN THIS RECORD     *
001500******************************************************************
001600 01  TRP-CONFIG-REC.
001700     05  TCR-PLACE-OF-SERVICE        PIC X(20).
001800     05  TCR-PROCEDURES              PIC X(20).
001900     05  TCR-CHARGES-RAW             PIC X(12).
002000     05  TCR-CHARGES-RAW-NUM REDEFINES
002100         TCR-CHARGES-RAW             PIC 9(08)V9999.
002200     05  TCR-FEDERAL-TAX-ID          PIC X(20).
002300     05  TCR-PROVIDER                PIC X(40).
002400     05  FILLER                      PIC X(08).
002500
002600******************************************************************
002700* TRP-CFGVAL-REC - VALIDATED CONFIG, AS HELD FOR THE REST OF THE *
002800* RUN AND HANDED OFF TO TRPPGCR/TRPPGLG VIA THE CFGVAL FILE.     *
002900* TCV-CHARGES IS TCR-CHARGES-RAW ROUNDED HALF-UP TO 2 DECIMALS.  *
003000******************************************************************
003100 01  TRP-CFGVAL-REC.
003200     05  TCV-PLACE-OF-SERVICE        PIC X(20).
003300     05  TCV-PROCEDURES              PIC X(20).
003400     05  TCV-CHARGES                 PIC S9(05)V99 COMP-3.
003500     05  TCV-CHARGES-X REDEFINES
003600         TCV-CHARGES                 PIC X(04).
003700     05  TCV-FEDERAL-TAX-ID          PIC X(20).
003800     05  TCV-PROVIDER                PIC X(40).
003900     05  FILLER                      PIC X(08).
