000100******************************************************************
000200* TRPABND  -  SHARED ABEND/DUMP RECORD FOR THE TRIP BILLING PAGE *
000300* BUILD JOB STEPS (TRPCFLD, TRPPGCR, TRPPGLG).  WRITTEN TO THE   *
000400* SYSOUT FILE BY EACH PROGRAM'S 1000-ABEND-RTN BEFORE FORCING AN *
000500* 0C7 WITH THE ZERO-VAL/ONE-VAL DIVIDE, SO OPS CAN SEE WHY A     *
000600* STEP WENT DOWN WITHOUT HAVING TO PULL THE DUMP.                *
000700*                                                                *
000800* MAINTENANCE HISTORY                                           *
000900*   10/14/97  JS   ORIGINAL LAYOUT, CARRIED OVER FROM DAILY EDIT *
001000*                  JOB STREAM ABEND CONVENTION                  *
001100*   02/08/99  MM   Y2K SWEEP - NO DATE FIELDS, NO CHANGE MADE    *
001200******************************************************************
001300 01  TRP-ABEND-REC.
001400     05  PARA-NAME                   PIC X(30).
001500     05  ABEND-REASON                PIC X(60).
001600     05  EXPECTED-VAL                PIC X(20).
001700     05  ACTUAL-VAL                  PIC X(20).
001800     05  FILLER                      PIC X(01).
001900
002000 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
002100 77  ONE-VAL                         PIC S9(04) COMP VALUE ZERO.
