000100******************************************************************
000200* TRPPAGR  -  TRIP BILLING PAGE OUTPUT RECORD                    *
000300*                                                                *
000400* ONE RECORD PER GENERATED PAGE.  WRITTEN BY TRPPGCR (CURRENT,   *
000500* PER-TRIP PRICING) AND TRPPGLG (LEGACY, FLAT-RATE PRICING) ON   *
000600* TO THE PGRPT FILE IN PAGE ORDER.  A MEMBER WITH MORE THAN SIX  *
000700* TRIP LINES GETS MORE THAN ONE OF THESE RECORDS, ONE PER SIX-   *
000800* LINE CHUNK, HEADER FIELDS REPEATED ON EACH.  THE FOOTER IS     *
000900* EITHER THE COMPUTED TOTAL (LAST PAGE) OR "SEE PAGE N" TEXT.    *
001000*                                                                *
001100* MAINTENANCE HISTORY                                           *
001200*   10/21/97  JS   ORIGINAL LAYOUT, 6 TRIP LINES PER PAGE        *
001300*   05/03/98  RDP  ADDED MULTI-PAGE SWITCH FOR MEMBER-ID SUFFIX  *
001400*   02/08/99  MM   Y2K - PICKUP MM/DD/YY FIELDS STAY 2-DIGIT YY  *
001500*                       PER CMS FORM LAYOUT, NOT A DATE CALC     *
001600******************************************************************
001700 01  TRP-PAGE-REC.
001800     05  PGO-FILE-KEY                PIC X(40).
001900     05  PGO-PAGE-NUM                PIC 9(03).
002000     05  PGO-MULTI-PAGE-SW           PIC X(01).
002100         88  PGO-MULTI-PAGED         VALUE "Y".
002200         88  PGO-SINGLE-PAGE         VALUE "N".
002300     05  PGO-MEMBER-ID-PAGE          PIC X(20).
002400     05  PGO-HDR-FAL-NAME            PIC X(40).
002500     05  PGO-HDR-ORIGIN              PIC X(60).
002600     05  PGO-HDR-CITY                PIC X(30).
002700     05  PGO-HDR-STATE               PIC X(02).
002800     05  PGO-HDR-ZIP-CODE            PIC X(10).
002900     05  PGO-HDR-AREA-CODE           PIC X(03).
003000     05  PGO-HDR-PHONE               PIC X(12).
003100     05  PGO-HDR-DOB.
003200         10  PGO-HDR-DOB-MM          PIC X(02).
003300         10  FILLER                  PIC X(01) VALUE "/".
003400         10  PGO-HDR-DOB-DD          PIC X(02).
003500         10  FILLER                  PIC X(01) VALUE "/".
003600         10  PGO-HDR-DOB-YY          PIC X(02).
003700     05  PGO-HDR-FEDERAL-TAX-ID      PIC X(20).
003800     05  PGO-HDR-PROVIDER            PIC X(40).
003900     05  PGO-TABLE-ROW OCCURS 6 TIMES
004000                       INDEXED BY PGO-ROW-IDX.
004100         10  PGO-ROW-PICKUP.
004200             15  PGO-ROW-PICKUP-MM   PIC X(02).
004300             15  FILLER              PIC X(01) VALUE "/".
004400             15  PGO-ROW-PICKUP-DD   PIC X(02).
004500             15  FILLER              PIC X(01) VALUE "/".
004600             15  PGO-ROW-PICKUP-YY   PIC X(02).
004700         10  PGO-ROW-PLACE-OF-SERVICE
004800                                     PIC X(20).
004900         10  PGO-ROW-PROCEDURES      PIC X(20).
005000         10  PGO-ROW-CHARGE-FORMATTED
005100                                     PIC X(08).
005200         10  PGO-ROW-REF-ID          PIC X(20).
005300     05  PGO-FOOTER-TOTAL-TEXT       PIC X(20).
005400     05  PGO-FOOTER-TOTAL-AMT REDEFINES
005500         PGO-FOOTER-TOTAL-TEXT.
005600         10  PGO-FOOTER-AMT-EDITED   PIC $$$,$$9.99.
005700         10  FILLER                  PIC X(10).
005800     05  FILLER                      PIC X(35).
