000100******************************************************************
000200* TRPSVCR  -  TRANSPORT SERVICE (TRIP) RECORD                    *
000300*                                                                *
000400* ONE RECORD PER TRANSPORT TRIP LINE FOR A MEMBER.  RECORDS FOR  *
000500* A GIVEN MEMBER ARE GROUPED TOGETHER ON THE INPUT FILE, OLDEST  *
000600* TRIP FIRST; THE FIRST RECORD OF THE GROUP ALSO CARRIES THE     *
000700* MEMBER-LEVEL DEMOGRAPHIC FIELDS USED TO PRINT THE PAGE HEADER. *
000800* BUILT FROM QSAM, LINE-SEQUENTIAL, FIXED LENGTH 260.            *
000900*                                                                *
001000* MAINTENANCE HISTORY                                           *
001100*   10/14/97  JS   ORIGINAL LAYOUT FOR TRIP PAGE BUILD JOB       *
001200*   03/02/98  RDP  ADDED DOB-NOT-AVAIL SWITCH PER CLAIMS REQUEST *
001300*   11/19/98  JS   WIDENED ORIGIN TO X(60) FOR "/CITY" SUFFIX    *
001400*   02/08/99  MM   Y2K - PICKUP/DOB NOW FULL 4-DIGIT CCYY        *
001500******************************************************************
001600 01  TRP-SERVICE-REC.
001700     05  TSR-MEMBER-ID               PIC X(15).
001800     05  TSR-FAL-NAME                PIC X(40).
001900     05  TSR-ORIGIN                  PIC X(60).
002000     05  TSR-CITY                    PIC X(30).
002100     05  TSR-STATE                   PIC X(02).
002200     05  TSR-ZIP-CODE                PIC X(10).
002300     05  TSR-AREA-CODE               PIC X(03).
002400     05  TSR-PHONE                   PIC X(12).
002500     05  TSR-DAY-OF-BIRTH            PIC X(08).
002600     05  TSR-DOB-CCYYMMDD REDEFINES
002700         TSR-DAY-OF-BIRTH.
002800         10  TSR-DOB-CCYY            PIC 9(04).
002900         10  TSR-DOB-MM              PIC 9(02).
003000         10  TSR-DOB-DD              PIC 9(02).
003100     05  TSR-DOB-AVAIL-SW            PIC X(01).
003200         88  TSR-DOB-NOT-AVAILABLE   VALUE "N".
003300         88  TSR-DOB-AVAILABLE       VALUE "Y".
003400     05  TSR-PICKUP-DATE             PIC X(08).
003500     05  TSR-PICKUP-CCYYMMDD REDEFINES
003600         TSR-PICKUP-DATE.
003700         10  TSR-PICKUP-CCYY         PIC 9(04).
003800         10  TSR-PICKUP-MM           PIC 9(02).
003900         10  TSR-PICKUP-DD           PIC 9(02).
004000     05  TSR-REF-ID                  PIC X(20).
004100     05  TSR-TRIP-PRICE              PIC S9(05)V99 COMP-3.
004200     05  TSR-TRIP-PRICE-X REDEFINES
004300         TSR-TRIP-PRICE              PIC X(04).
004400     05  FILLER                      PIC X(47).
