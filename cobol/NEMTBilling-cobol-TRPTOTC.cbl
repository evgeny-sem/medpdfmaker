000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRPTOTC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 10/21/97.
000700       DATE-COMPILED. 10/21/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          COMPUTES THE FOOTER TOTAL PRINTED ON A MEMBER'S LAST
001200*          PAGE.  CALLED FROM 600-FILL-FOOTER IN BOTH TRPPGCR
001300*          (CURRENT, PER-TRIP PRICING) AND TRPPGLG (LEGACY,
001400*          FLAT-RATE PRICING).  BOTH BASES ARE THE SAME ARITHMETIC
001500*          - MULTIPLIER TIMES THE MEMBER'S TOTAL TRIP COUNT - BUT
001600*          ARE KEPT AS SEPARATE PARAGRAPHS BECAUSE THE TWO CALLERS
001700*          DERIVE THE MULTIPLIER DIFFERENTLY (HEADER TRIP-PRICE
001800*          VS. THE FLAT APP-CONFIG CHARGE) AND MAY DIVERGE AGAIN.
001900******************************************************************
002000*    MAINTENANCE HISTORY                                        *
002100*      10/21/97  JS   ORIGINAL, SPLIT OFF CLCLBCST'S LAB/EQUIP   *
002200*                     TYPE-SWITCH PATTERN FOR THE TWO PRICING    *
002300*                     BASES USED ON THE TRIP PAGE BUILD JOB      *
002400*      06/02/98  RDP  ROUNDED CLAUSE ADDED - TOTALS WERE COMING  *
002500*                     BACK TRUNCATED ON LONG TRIP LISTS          *
002600*      02/08/99  MM   Y2K SWEEP - NO DATE FIELDS, NO CHANGE MADE *
002700******************************************************************
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       SPECIAL-NAMES.
003400           C01 IS NEXT-PAGE.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100       01  MISC-FIELDS.
004200           05 TEMP-TOTAL               PIC S9(9)V99 COMP-3.
004300           05 TEMP-TOTAL-X REDEFINES
004400               TEMP-TOTAL              PIC X(06).
004500           05 FILLER                   PIC X(01).
004600
004700       LINKAGE SECTION.
004800       01  TRP-TOTAL-REC.
004900           05  CALC-TYPE-SW            PIC X.
005000               88 CURRENT-BASIS  VALUE "C".
005100               88 LEGACY-BASIS   VALUE "L".
005200           05  MULTIPLIER              PIC S9(5)V99 COMP-3.
005300           05  RECORD-COUNT            PIC S9(5) COMP.
005400           05  FOOTER-TOTAL            PIC S9(7)V99 COMP-3.
005500           05  FOOTER-TOTAL-X REDEFINES
005600               FOOTER-TOTAL            PIC X(04).
005700
005800       01  RETURN-CD                   PIC S9(4) COMP.
005900       01  RETURN-CD-X REDEFINES RETURN-CD
006000                                       PIC X(02).
006100
006200       PROCEDURE DIVISION USING TRP-TOTAL-REC, RETURN-CD.
006300           IF CURRENT-BASIS
006400               PERFORM 100-CALC-CURRENT-TOTAL
006500           ELSE IF LEGACY-BASIS
006600               PERFORM 200-CALC-LEGACY-TOTAL.
006700
006800           MOVE ZERO TO RETURN-CD.
006900           GOBACK.
007000
007100
007200       100-CALC-CURRENT-TOTAL.
007300      ***  CURRENT BASIS - MULTIPLIER IS THE HEADER RECORD'S
007400      ***  OWN TRIP-PRICE, STANDING IN FOR A PER-LINE TOTAL
007500           COMPUTE TEMP-TOTAL ROUNDED =
007600               MULTIPLIER * RECORD-COUNT.
007700           MOVE TEMP-TOTAL TO FOOTER-TOTAL.
007800
007900       200-CALC-LEGACY-TOTAL.
008000      ***  LEGACY BASIS - MULTIPLIER IS THE FLAT APP-CONFIG CHARGE
008100           COMPUTE TEMP-TOTAL ROUNDED =
008200               MULTIPLIER * RECORD-COUNT.
008300           MOVE TEMP-TOTAL TO FOOTER-TOTAL.
