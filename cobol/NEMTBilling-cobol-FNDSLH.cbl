000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  FNDSLH.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 10/21/97.
000700       DATE-COMPILED. 10/21/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          RETURNS THE 1-BASED POSITION OF THE FIRST "/" IN
001200*          TSR-ORIGIN, SO THE CALLER CAN KEEP THE PICKUP-CITY
001300*          SUFFIX OFF THE PRINTED PAGE HEADER.  RETURNS ZERO
001400*          WHEN NO "/" IS PRESENT, MEANING "USE THE WHOLE FIELD".
001500*
001600*          CARVED OUT OF STRLTH SO THE SLASH SCAN HAS ITS OWN
001700*          NAME - STRLTH STAYS A PLAIN TRIMMED-LENGTH ROUTINE.
001800******************************************************************
001900*    MAINTENANCE HISTORY                                        *
002000*      10/21/97  JS   ORIGINAL, FOR TRIP PAGE BUILD JOB          *
002100*      05/19/98  RDP  GUARD AGAINST SLASH IN TRAILING SPACES     *
002200*      02/08/99  MM   Y2K SWEEP - NO DATE FIELDS, NO CHANGE MADE *
002300******************************************************************
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS NEXT-PAGE.
003100       INPUT-OUTPUT SECTION.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-FIELDS.
003800           05 L                        PIC S9(4) COMP.
003900           05 L-X REDEFINES L          PIC X(02).
004000           05 FILLER                   PIC X(01).
004100
004200       LINKAGE SECTION.
004300       01  ORIGIN-TEXT                 PIC X(60).
004400       01  ORIGIN-TEXT-TBL REDEFINES
004500           ORIGIN-TEXT.
004600           05  ORIGIN-TEXT-CHAR         PIC X
004700               OCCURS 60 TIMES.
004800       01  SLASH-POS                   PIC S9(4) COMP.
004900       01  SLASH-POS-X REDEFINES SLASH-POS
005000                                       PIC X(02).
005100
005200       PROCEDURE DIVISION USING ORIGIN-TEXT, SLASH-POS.
005300           MOVE 0 TO L, SLASH-POS.
005400
005500      ***  05/19/98 RDP - A SLASH SITTING IN THE TRAILING-SPACE
005600      ***  PAD DOESN'T COUNT; ONLY ONE INSIDE THE ACTUAL TEXT DOES
005700           INSPECT ORIGIN-TEXT
005800               TALLYING L FOR CHARACTERS BEFORE INITIAL "/".
005900
006000           IF L < LENGTH OF ORIGIN-TEXT
006100               ADD 1 TO L GIVING SLASH-POS
006200           END-IF.
006300
006400           GOBACK.
