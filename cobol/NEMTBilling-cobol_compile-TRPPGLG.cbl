000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPPGLG.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 07/02/96.
000600       DATE-COMPILED. 07/02/96.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LEGACY-BASIS TRIP PAGE BUILD.  PREDATES TRPPGCR, KEPT
001300*          RUNNING FOR THE FEW MEMBER BASES STILL BILLED OFF THE
001400*          FLAT PER-TRIP CHARGE IN APP-CONFIG RATHER THAN A TRIP
001500*          PRICE CARRIED ON EACH SERVICE RECORD.  DO NOT MERGE
001600*          THIS BACK INTO TRPPGCR - REQ 2290 TRIED THAT IN '97
001700*          AND THE TWO PRICING BASES DIVERGED AGAIN INSIDE A
001800*          YEAR.  SAME SIX-LINE PAGE CHUNKING AS TRPPGCR.
001900*
002000*          EVERY ROW ON EVERY PAGE, AND THE FOOTER TOTAL ON A
002100*          MEMBER'S LAST PAGE, PRICE OFF TCV-CHARGES - THE ONE
002200*          FLAT CHARGE FROM THE APP-CONFIG RECORD - NOT ANY
002300*          PER-TRIP FIGURE.  THE FILE KEY STAYS A PLAIN
002400*          NORMALIZED-MEMBER-ID/PAGE-NUM PAIR - NO PRICE EMBEDDED
002500*          IN IT LIKE TRPPGCR'S.
002600*
002700*          AN EMPTY TRIP FILE IS NOT FATAL HERE - THIS STEP JUST
002800*          PRODUCES ZERO PAGES AND ENDS CLEAN, SINCE THE OLD
002900*          NIGHTLY STREAM FED THIS JOB A BASE-SPECIFIC EXTRACT
003000*          THAT WAS SOMETIMES EMPTY ON A GIVEN RUN.
003100*
003200*          DOES NOT LOOK AT THE DOB-AVAILABLE SWITCH - THIS
003300*          PREDATES THE MISSING-DOB PROBLEM THAT TRPPGCR WAS
003400*          PATCHED FOR; DOB IS ASSUMED PRESENT ON EVERY HEADER.
003500*
003600               INPUT FILES             -   DDS0001.TRPCFGVAL
003700                                           DDS0001.TRPSVCIN
003800
003900               OUTPUT FILE PRODUCED    -   DDS0001.TRPPGOUT
004000
004100               DUMP FILE               -   SYSOUT
004200
004300******************************************************************
004400*    MAINTENANCE HISTORY                                        *
004500*      07/02/96  JS   ORIGINAL PROGRAM                          *
004600*      11/19/98  JS   ORIGIN NOW TRUNCATED AT FIRST "/" VIA      *
004700*                     FNDSLH, FOR THE NEW "/CITY" SUFFIX FORMAT  *
004800*                     (SAME FIX AS TRPPGCR, SAME DAY)           *
004900*      02/08/99  MM   Y2K SWEEP - HEADER/ROW DATES STILL PRINT   *
005000*                     2-DIGIT YY PER CMS FORM, NOT A DATE CALC   *
005100*      07/12/02  KD   REQ 4471 - FILE KEY NORMALIZATION NOW      *
005200*                     USES THE KEY-SAFE CLASS TEST INSTEAD OF A  *
005300*                     HARD-CODED LIST OF "BAD" CHARACTERS        *
005400*                     (SAME FIX AS TRPPGCR, SAME REQUEST)        *
005500******************************************************************
005600
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100       SPECIAL-NAMES.
006200           C01 IS NEXT-PAGE
006300           CLASS KEY-SAFE-CLASS IS
006400               "A" THRU "Z" "a" THRU "z" "0" THRU "9" "." "-".
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT SYSOUT
006900           ASSIGN TO UT-S-SYSOUT
007000             ORGANIZATION IS SEQUENTIAL.
007100
007200           SELECT CFGVAL
007300           ASSIGN TO UT-S-CFGVAL
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS CVCODE.
007600
007700           SELECT SVCIN
007800           ASSIGN TO UT-S-SVCIN
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS IFCODE.
008100
008200           SELECT PGRPT
008300           ASSIGN TO UT-S-PGRPT
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS OFCODE.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  SYSOUT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS SYSOUT-REC.
009500       01  SYSOUT-REC  PIC X(130).
009600
009700       FD  CFGVAL
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 112 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS CFGVAL-REC.
010300       01  CFGVAL-REC  PIC X(112).
010400
010500      ****** TRIP RECORDS FOR ALL MEMBERS ON THIS FLAT-RATE BASE,
010600      ****** GROUPED ON MEMBER-ID, OLDEST TRIP FIRST.  MAY BE
010700      ****** EMPTY - THAT IS NOT AN ERROR ON THIS STEP.
010800       FD  SVCIN
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 260 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS SVCIN-REC.
011400       01  SVCIN-REC  PIC X(260).
011500
011600       FD  PGRPT
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 800 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS PGRPT-REC.
012200       01  PGRPT-REC  PIC X(800).
012300
012400       WORKING-STORAGE SECTION.
012500       01  FILE-STATUS-CODES.
012600           05  CVCODE                  PIC X(2).
012700               88 NO-MORE-CFGVAL   VALUE "10".
012800           05  IFCODE                  PIC X(2).
012900               88 NO-MORE-SVC-DATA VALUE "10".
013000           05  OFCODE                  PIC X(2).
013100               88 CODE-WRITE       VALUE SPACES.
013200           05  FILLER                  PIC X(1).
013300
013400       COPY TRPCFGR.
013500       COPY TRPSVCR.
013600       COPY TRPPAGR.
013700
013800      ****** ALL TRIP LINES FOR THE MEMBER CURRENTLY BEING PAGED.
013900      ****** BUFFERED BEFORE ANY PAGE IS EMITTED SO PAGE-COUNT
014000      ****** AND THE FOOTER TOTAL ARE KNOWN IN ADVANCE.  NO PRICE
014100      ****** FIELD NEEDED HERE - EVERY ROW PRICES OFF THE ONE
014200      ****** FLAT TCV-CHARGES VALUE LOADED AT HOUSEKEEPING.
014300       01  SVC-BUFFER-TABLE.
014400           05  SB-ROW OCCURS 300 TIMES
014500                      INDEXED BY SB-IDX.
014600               10  SB-PICKUP-DATE      PIC X(08).
014700               10  SB-PICKUP-CCYYMMDD REDEFINES
014800                   SB-PICKUP-DATE.
014900                   15  SB-PICKUP-CCYY  PIC 9(04).
015000                   15  SB-PICKUP-MM    PIC 9(02).
015100                   15  SB-PICKUP-DD    PIC 9(02).
015200               10  SB-REF-ID           PIC X(20).
015300               10  FILLER              PIC X(01).
015400
015500       01  WS-HEADER-FIELDS.
015600           05  WS-HDR-MEMBER-ID        PIC X(15).
015700           05  WS-HDR-FAL-NAME         PIC X(40).
015800           05  WS-HDR-ORIGIN-TRUNC     PIC X(60).
015900           05  WS-HDR-CITY             PIC X(30).
016000           05  WS-HDR-STATE            PIC X(02).
016100           05  WS-HDR-ZIP-CODE         PIC X(10).
016200           05  WS-HDR-AREA-CODE        PIC X(03).
016300           05  WS-HDR-PHONE            PIC X(12).
016400           05  WS-HDR-DOB-CCYY         PIC 9(04).
016500           05  WS-HDR-DOB-MM           PIC 9(02).
016600           05  WS-HDR-DOB-DD           PIC 9(02).
016700           05  FILLER                  PIC X(01).
016800
016900       01  WS-SLASH-SCAN.
017000           05  WS-SLASH-POS            PIC S9(4) COMP.
017100           05  FILLER                  PIC X(01).
017200
017300       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017400           05 RECORDS-READ             PIC 9(7) COMP.
017500           05 RECORDS-WRITTEN          PIC 9(7) COMP.
017600           05 MEMBERS-PAGED            PIC 9(7) COMP.
017700           05 SB-COUNT                 PIC 9(03) COMP.
017800           05 PAGE-COUNT               PIC 9(03) COMP.
017900           05 PAGE-NUM                 PIC 9(03) COMP.
018000           05 PAGE-START-IDX           PIC 9(03) COMP.
018100           05 PAGE-END-IDX             PIC 9(03) COMP.
018200           05 ROW-SUB                  PIC 9(01) COMP.
018300           05 FILLER                   PIC X(01).
018400
018500       01  WS-KEY-BUILD-FIELDS.
018600           05  WS-MID-LEN              PIC 9(02) COMP.
018700           05  WS-RAW-KEY              PIC X(40).
018800           05  WS-RAW-KEY-TBL REDEFINES
018900               WS-RAW-KEY.
019000               10  WS-RAW-KEY-CHAR     PIC X
019100                   OCCURS 40 TIMES.
019200           05  WS-KEY-IDX              PIC 9(02) COMP.
019300           05  WS-PAGE-NUM-ED          PIC ZZ9.
019400           05  WS-PN-IDX               PIC 9(01) COMP.
019500           05  WS-SFX-DIGITS           PIC 9(01) COMP.
019600           05  WS-PAGE-NUM-PAD         PIC 9(03).
019700           05  WS-PAGE-NUM-PAD-X REDEFINES
019800               WS-PAGE-NUM-PAD          PIC X(03).
019900           05  WS-PAGECOUNT-ED         PIC ZZ9.
020000           05  WS-PC-IDX               PIC 9(01) COMP.
020100           05  WS-PC-DIGITS            PIC 9(01) COMP.
020200           05  FILLER                  PIC X(01).
020300
020400       01  WS-CHARGE-EDIT.
020500           05  WS-CHARGE-ED            PIC 999.99.
020600           05  FILLER                  PIC X(01).
020700
020800       01  WS-TOTAL-CALL-AREA.
020900           05  WS-CALC-TYPE-SW         PIC X.
021000           05  WS-MULTIPLIER           PIC S9(5)V99 COMP-3.
021100           05  WS-RECORD-COUNT         PIC S9(5) COMP.
021200           05  WS-FOOTER-TOTAL         PIC S9(7)V99 COMP-3.
021300           05  FILLER                  PIC X(01).
021400       01  WS-TOTAL-RETURN-CD          PIC S9(4) COMP.
021500
021600       01  FLAGS-AND-SWITCHES.
021700           05 MORE-SVC-DATA-SW         PIC X(01) VALUE "Y".
021800               88 NO-MORE-SVC-RECS VALUE "N".
021900               88 MORE-SVC-RECS    VALUE "Y".
022000           05 FILLER                   PIC X(01).
022100
022200       COPY TRPABND.
022300
022400       PROCEDURE DIVISION.
022500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022600           PERFORM 100-MAINLINE THRU 100-EXIT
022700                   UNTIL NO-MORE-SVC-RECS.
022800           PERFORM 999-CLEANUP THRU 999-EXIT.
022900           MOVE +0 TO RETURN-CODE.
023000           GOBACK.
023100
023200       000-HOUSEKEEPING.
023300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400           DISPLAY "******** BEGIN JOB TRPPGLG ********".
023500           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023700
023800           READ CFGVAL INTO TRP-CFGVAL-REC
023900               AT END
024000               MOVE "*** CFGVAL FILE HAS NO RECORD - RUN TRPCFLD"
024100                   TO ABEND-REASON
024200               GO TO 1000-ABEND-RTN
024300           END-READ.
024400
024500      ***  BR-13 - UNLIKE TRPPGCR, AN EMPTY INPUT FILE IS NOT
024600      ***  FATAL ON THIS STEP - IT SIMPLY PRODUCES ZERO PAGES
024700           PERFORM 900-READ-SVCIN THRU 900-EXIT.
024800       000-EXIT.
024900           EXIT.
025000
025100       100-MAINLINE.
025200           MOVE "100-MAINLINE" TO PARA-NAME.
025300           PERFORM 200-NEW-MEMBER THRU 200-EXIT.
025400           ADD +1 TO MEMBERS-PAGED.
025500           PERFORM 300-MEMBER-PAGES THRU 300-EXIT.
025600       100-EXIT.
025700           EXIT.
025800
025900       200-NEW-MEMBER.
026000           MOVE "200-NEW-MEMBER" TO PARA-NAME.
026100           MOVE ZERO TO SB-COUNT.
026200           MOVE TSR-MEMBER-ID  TO WS-HDR-MEMBER-ID.
026300           MOVE TSR-FAL-NAME   TO WS-HDR-FAL-NAME.
026400           MOVE TSR-CITY       TO WS-HDR-CITY.
026500           MOVE TSR-STATE      TO WS-HDR-STATE.
026600           MOVE TSR-ZIP-CODE   TO WS-HDR-ZIP-CODE.
026700           MOVE TSR-AREA-CODE  TO WS-HDR-AREA-CODE.
026800           MOVE TSR-PHONE      TO WS-HDR-PHONE.
026900
027000      ***  BR-7 - ORIGIN IS KEPT UP TO (NOT INCLUDING) THE FIRST
027100      ***  "/", IF ANY - FNDSLH RETURNS THE SLASH POSITION
027200           MOVE SPACES TO WS-HDR-ORIGIN-TRUNC.
027300           CALL "FNDSLH" USING TSR-ORIGIN, WS-SLASH-POS.
027400           IF WS-SLASH-POS = 0
027500               MOVE TSR-ORIGIN TO WS-HDR-ORIGIN-TRUNC
027600           ELSE
027700               MOVE TSR-ORIGIN(1:WS-SLASH-POS - 1)
027800                   TO WS-HDR-ORIGIN-TRUNC(1:WS-SLASH-POS - 1).
027900
028000      ***  BR-9 - LEGACY BASIS ASSUMES DATE OF BIRTH IS ALWAYS
028100      ***  PRESENT - NO AVAILABILITY CHECK LIKE TRPPGCR'S
028200           MOVE TSR-DOB-CCYY TO WS-HDR-DOB-CCYY.
028300           MOVE TSR-DOB-MM   TO WS-HDR-DOB-MM.
028400           MOVE TSR-DOB-DD   TO WS-HDR-DOB-DD.
028500
028600           PERFORM 310-BUFFER-SVC-REC THRU 310-EXIT.
028700           PERFORM 900-READ-SVCIN THRU 900-EXIT.
028800           PERFORM 220-BUFFER-MEMBER-RECS THRU 220-EXIT
028900               UNTIL NO-MORE-SVC-RECS
029000               OR TSR-MEMBER-ID NOT = WS-HDR-MEMBER-ID.
029100
029200      ***  BR-5 - SIX TRIP LINES PER PAGE, CEILING DIVISION
029300           COMPUTE PAGE-COUNT = (SB-COUNT + 5) / 6.
029400       200-EXIT.
029500           EXIT.
029600
029700       220-BUFFER-MEMBER-RECS.
029800           PERFORM 310-BUFFER-SVC-REC THRU 310-EXIT.
029900           PERFORM 900-READ-SVCIN THRU 900-EXIT.
030000       220-EXIT.
030100           EXIT.
030200
030300       300-MEMBER-PAGES.
030400           MOVE "300-MEMBER-PAGES" TO PARA-NAME.
030500           PERFORM 320-EMIT-PAGE THRU 320-EXIT
030600               VARYING PAGE-NUM FROM 1 BY 1
030700               UNTIL PAGE-NUM > PAGE-COUNT.
030800       300-EXIT.
030900           EXIT.
031000
031100       310-BUFFER-SVC-REC.
031200           MOVE "310-BUFFER-SVC-REC" TO PARA-NAME.
031300           ADD +1 TO SB-COUNT.
031400           IF SB-COUNT > 300
031500               MOVE "*** MEMBER HAS MORE THAN 300 TRIP RECORDS"
031600                   TO ABEND-REASON
031700               GO TO 1000-ABEND-RTN.
031800
031900           SET SB-IDX TO SB-COUNT.
032000           MOVE TSR-PICKUP-DATE TO SB-PICKUP-DATE(SB-IDX).
032100           MOVE TSR-REF-ID      TO SB-REF-ID(SB-IDX).
032200           ADD +1 TO RECORDS-READ.
032300       310-EXIT.
032400           EXIT.
032500
032600       320-EMIT-PAGE.
032700           MOVE "320-EMIT-PAGE" TO PARA-NAME.
032800           COMPUTE PAGE-START-IDX = (PAGE-NUM - 1) * 6 + 1.
032900           COMPUTE PAGE-END-IDX = PAGE-START-IDX + 5.
033000           IF PAGE-END-IDX > SB-COUNT
033100               MOVE SB-COUNT TO PAGE-END-IDX.
033200
033300           PERFORM 400-FILL-PAGE-HDR THRU 400-EXIT.
033400
033500           MOVE ZERO TO ROW-SUB.
033600           SET SB-IDX TO PAGE-START-IDX.
033700           PERFORM 500-FILL-TABLE-ROW THRU 500-EXIT
033800               VARYING SB-IDX FROM PAGE-START-IDX BY 1
033900               UNTIL SB-IDX > PAGE-END-IDX.
034000
034100           PERFORM 600-FILL-FOOTER THRU 600-EXIT.
034200           PERFORM 700-WRITE-PAGE THRU 700-EXIT.
034300       320-EXIT.
034400           EXIT.
034500
034600       400-FILL-PAGE-HDR.
034700           MOVE "400-FILL-PAGE-HDR" TO PARA-NAME.
034800           MOVE PAGE-NUM TO PGO-PAGE-NUM.
034900           IF PAGE-COUNT > 1
035000               SET PGO-MULTI-PAGED TO TRUE
035100           ELSE
035200               SET PGO-SINGLE-PAGE TO TRUE.
035300
035400           MOVE WS-HDR-FAL-NAME     TO PGO-HDR-FAL-NAME.
035500           MOVE WS-HDR-ORIGIN-TRUNC TO PGO-HDR-ORIGIN.
035600           MOVE WS-HDR-CITY         TO PGO-HDR-CITY.
035700           MOVE WS-HDR-STATE        TO PGO-HDR-STATE.
035800           MOVE WS-HDR-ZIP-CODE     TO PGO-HDR-ZIP-CODE.
035900           MOVE WS-HDR-AREA-CODE    TO PGO-HDR-AREA-CODE.
036000           MOVE WS-HDR-PHONE        TO PGO-HDR-PHONE.
036100           MOVE WS-HDR-DOB-MM       TO PGO-HDR-DOB-MM.
036200           MOVE WS-HDR-DOB-DD       TO PGO-HDR-DOB-DD.
036300           MOVE WS-HDR-DOB-CCYY(3:2) TO PGO-HDR-DOB-YY.
036400           MOVE TCV-FEDERAL-TAX-ID  TO PGO-HDR-FEDERAL-TAX-ID.
036500           MOVE TCV-PROVIDER        TO PGO-HDR-PROVIDER.
036600
036700      ***  BR-6 - "_<PAGE-NUM>" SUFFIX ONLY WHEN MULTI-PAGED
036800           IF PGO-MULTI-PAGED
036900               PERFORM 430-TRIM-PAGE-NUM THRU 430-EXIT
037000               STRING WS-HDR-MEMBER-ID(1:WS-MID-LEN) DELIMITED BY SIZE
037100                   "_" DELIMITED BY SIZE
037200                   WS-PAGE-NUM-ED(WS-PN-IDX:WS-SFX-DIGITS)
037300                       DELIMITED BY SIZE
037400                   INTO PGO-MEMBER-ID-PAGE
037500           ELSE
037600               PERFORM 410-MID-LEN THRU 410-EXIT
037700               MOVE WS-HDR-MEMBER-ID TO PGO-MEMBER-ID-PAGE.
037800
037900      ***  BR-12 - LEGACY FILE KEY IS JUST THE NORMALIZED MEMBER
038000      ***  ID AND PAGE NUMBER - NO PRICE EMBEDDED LIKE TRPPGCR'S
038100           PERFORM 410-MID-LEN THRU 410-EXIT.
038200           MOVE SPACES TO WS-RAW-KEY.
038300           MOVE WS-HDR-MEMBER-ID(1:WS-MID-LEN)
038400               TO WS-RAW-KEY(1:WS-MID-LEN).
038500           PERFORM 450-NORMALIZE-KEY THRU 450-EXIT
038600               VARYING WS-KEY-IDX FROM 1 BY 1
038700               UNTIL WS-KEY-IDX > WS-MID-LEN.
038800
038900           MOVE PAGE-NUM TO WS-PAGE-NUM-PAD.
039000           MOVE SPACES TO PGO-FILE-KEY.
039100           STRING WS-RAW-KEY(1:WS-MID-LEN) DELIMITED BY SIZE
039200               "_" DELIMITED BY SIZE
039300               WS-PAGE-NUM-PAD DELIMITED BY SIZE
039400               INTO PGO-FILE-KEY.
039500       400-EXIT.
039600           EXIT.
039700
039800       410-MID-LEN.
039900      ***  TRIMMED LENGTH OF THE MEMBER ID - BACKWARD SCAN PAST
040000      ***  THE TRAILING SPACE PAD
040100           PERFORM 415-FIND-MID-LEN THRU 415-EXIT
040200               VARYING WS-MID-LEN FROM 15 BY -1
040300               UNTIL WS-MID-LEN = 0
040400               OR WS-HDR-MEMBER-ID(WS-MID-LEN:1) NOT = SPACE.
040500       410-EXIT.
040600           EXIT.
040700
040800       415-FIND-MID-LEN.
040900           CONTINUE.
041000       415-EXIT.
041100           EXIT.
041200
041300       430-TRIM-PAGE-NUM.
041400      ***  PAGE-NUM RENDERED WITHOUT LEADING ZEROS FOR THE
041500      ***  MEMBER-ID-PAGE SUFFIX - ZERO-PADDING IS ONLY FOR THE
041600      ***  3-DIGIT FILE KEY SUFFIX, NOT THIS ONE (BR-6 VS BR-12)
041700           MOVE PAGE-NUM TO WS-PAGE-NUM-ED.
041800           PERFORM 435-FIND-PN-START THRU 435-EXIT
041900               VARYING WS-PN-IDX FROM 1 BY 1
042000               UNTIL WS-PN-IDX > 3
042100               OR WS-PAGE-NUM-ED(WS-PN-IDX:1) NOT = SPACE.
042200           COMPUTE WS-SFX-DIGITS = 4 - WS-PN-IDX.
042300           PERFORM 410-MID-LEN THRU 410-EXIT.
042400       430-EXIT.
042500           EXIT.
042600
042700       435-FIND-PN-START.
042800           CONTINUE.
042900       435-EXIT.
043000           EXIT.
043100
043200       440-TRIM-PAGE-COUNT.
043300      ***  PAGE-COUNT RENDERED WITHOUT LEADING ZEROS FOR THE
043400      ***  "SEE PAGE n" FOOTER TEXT
043500           MOVE PAGE-COUNT TO WS-PAGECOUNT-ED.
043600           PERFORM 445-FIND-PC-START THRU 445-EXIT
043700               VARYING WS-PC-IDX FROM 1 BY 1
043800               UNTIL WS-PC-IDX > 3
043900               OR WS-PAGECOUNT-ED(WS-PC-IDX:1) NOT = SPACE.
044000           COMPUTE WS-PC-DIGITS = 4 - WS-PC-IDX.
044100       440-EXIT.
044200           EXIT.
044300
044400       445-FIND-PC-START.
044500           CONTINUE.
044600       445-EXIT.
044700           EXIT.
044800
044900       450-NORMALIZE-KEY.
045000           IF WS-RAW-KEY(WS-KEY-IDX:1) NOT KEY-SAFE-CLASS
045100               MOVE "_" TO WS-RAW-KEY(WS-KEY-IDX:1).
045200       450-EXIT.
045300           EXIT.
045400
045500       500-FILL-TABLE-ROW.
045600           MOVE "500-FILL-TABLE-ROW" TO PARA-NAME.
045700           ADD +1 TO ROW-SUB.
045800           MOVE SB-PICKUP-MM(SB-IDX) TO
045900               PGO-ROW-PICKUP-MM(ROW-SUB).
046000           MOVE SB-PICKUP-DD(SB-IDX) TO
046100               PGO-ROW-PICKUP-DD(ROW-SUB).
046200           MOVE SB-PICKUP-CCYY(SB-IDX)(3:2) TO
046300               PGO-ROW-PICKUP-YY(ROW-SUB).
046400           MOVE TCV-PLACE-OF-SERVICE TO
046500               PGO-ROW-PLACE-OF-SERVICE(ROW-SUB).
046600           MOVE TCV-PROCEDURES TO
046700               PGO-ROW-PROCEDURES(ROW-SUB).
046800
046900      ***  BR-10 - LEGACY BASIS PRICES EVERY ROW OFF THE ONE FLAT
047000      ***  APP-CONFIG CHARGE, NOT A PER-TRIP FIGURE
047100           MOVE TCV-CHARGES TO WS-CHARGE-ED.
047200           MOVE WS-CHARGE-ED TO PGO-ROW-CHARGE-FORMATTED(ROW-SUB).
047300           MOVE SB-REF-ID(SB-IDX) TO PGO-ROW-REF-ID(ROW-SUB).
047400       500-EXIT.
047500           EXIT.
047600
047700       600-FILL-FOOTER.
047800           MOVE "600-FILL-FOOTER" TO PARA-NAME.
047900           IF PAGE-NUM = PAGE-COUNT
048000      ***      BR-11 - FINAL PAGE PRINTS THE COMPUTED TOTAL, OFF
048100      ***      THE FLAT APP-CONFIG CHARGE, NOT A HEADER TRIP PRICE
048200               MOVE "L" TO WS-CALC-TYPE-SW
048300               MOVE TCV-CHARGES TO WS-MULTIPLIER
048400               MOVE SB-COUNT TO WS-RECORD-COUNT
048500               CALL "TRPTOTC" USING WS-CALC-TYPE-SW, WS-MULTIPLIER,
048600                   WS-RECORD-COUNT, WS-FOOTER-TOTAL,
048700                   WS-TOTAL-RETURN-CD
048800               MOVE WS-FOOTER-TOTAL TO PGO-FOOTER-AMT-EDITED
048900           ELSE
049000      ***      BR-11 - NON-FINAL PAGE PRINTS "SEE PAGE n"
049100               MOVE SPACES TO PGO-FOOTER-TOTAL-TEXT
049200               PERFORM 440-TRIM-PAGE-COUNT THRU 440-EXIT
049300               STRING "See page " DELIMITED BY SIZE
049400                   WS-PAGECOUNT-ED(WS-PC-IDX:WS-PC-DIGITS)
049500                       DELIMITED BY SIZE
049600                   INTO PGO-FOOTER-TOTAL-TEXT.
049700       600-EXIT.
049800           EXIT.
049900
050000       700-WRITE-PAGE.
050100           MOVE "700-WRITE-PAGE" TO PARA-NAME.
050200           WRITE PGRPT-REC FROM TRP-PAGE-REC.
050300           ADD +1 TO RECORDS-WRITTEN.
050400       700-EXIT.
050500           EXIT.
050600
050700       800-OPEN-FILES.
050800           MOVE "800-OPEN-FILES" TO PARA-NAME.
050900           OPEN INPUT CFGVAL, SVCIN.
051000           OPEN OUTPUT PGRPT, SYSOUT.
051100       800-EXIT.
051200           EXIT.
051300
051400       850-CLOSE-FILES.
051500           MOVE "850-CLOSE-FILES" TO PARA-NAME.
051600           CLOSE CFGVAL, SVCIN, PGRPT, SYSOUT.
051700       850-EXIT.
051800           EXIT.
051900
052000       900-READ-SVCIN.
052100           READ SVCIN INTO TRP-SERVICE-REC
052200               AT END MOVE "N" TO MORE-SVC-DATA-SW
052300               GO TO 900-EXIT
052400           END-READ.
052500       900-EXIT.
052600           EXIT.
052700
052800       999-CLEANUP.
052900           MOVE "999-CLEANUP" TO PARA-NAME.
053000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053100           DISPLAY "** TRIP RECORDS READ **".
053200           DISPLAY RECORDS-READ.
053300           DISPLAY "** PAGE RECORDS WRITTEN **".
053400           DISPLAY RECORDS-WRITTEN.
053500           DISPLAY "** MEMBERS PAGED **".
053600           DISPLAY MEMBERS-PAGED.
053700           DISPLAY "******** NORMAL END OF JOB TRPPGLG ********".
053800       999-EXIT.
053900           EXIT.
054000
054100       1000-ABEND-RTN.
054200           WRITE SYSOUT-REC FROM TRP-ABEND-REC.
054300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054400           DISPLAY "*** ABNORMAL END OF JOB-TRPPGLG ***" UPON
054500               CONSOLE.
054600           DIVIDE ZERO-VAL INTO ONE-VAL.
